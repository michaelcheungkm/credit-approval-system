000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Decision Detail   *
000400*>           File                           *
000500*>     Uses Dec-Case-Id as key (RRN alt)    *
000600*>*******************************************
000700*>  File size 1279 bytes.
000800*>
000900*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*>
001100*> 11/06/88 vbc - Created for the original sequential-file batch run.
001200*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
001300*> 04/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite.
001400*> 21/01/26 vbc - Conditions/Reasons tables sized to program max
001500*>                (10 conditions, 5 reasons) after ca-series review.
001600*> 09/02/26 vbc - Added Bias-Flag-Count following ea010 sign-off.
001700*>
001800 01  MU-Dec-Record.
001900     03  MU-Dec-Case-Id            pic x(20).
002000     03  MU-Dec-Sanitized-Name     pic x(30).
002100     03  MU-Dec-Sanitized-Ssn      pic x(11).
002200     03  MU-Dec-Sanitized-Phone    pic x(12).
002300     03  MU-Dec-Sanitized-Address  pic x(40).
002400     03  MU-Dec-Sanitized-Email    pic x(30).
002500     03  MU-Dec-Credit-Tier        pic x(15).
002600     03  MU-Dec-Ratio-Block.
002700         05  MU-Dec-Dti-Ratio      pic 9(01)v9999  comp-3.
002800         05  MU-Dec-Dti-Status     pic x(10).
002900         05  MU-Dec-Housing-Ratio  pic 9(01)v9999  comp-3.
003000         05  MU-Dec-Housing-Status pic x(10).
003100         05  MU-Dec-Ltv-Ratio      pic 9(01)v9999  comp-3.
003200         05  MU-Dec-Ltv-Status     pic x(10).
003300     03  MU-Dec-Ratio-Alt redefines MU-Dec-Ratio-Block
003400                               pic x(45).   *> spot check / dump view
003500     03  MU-Dec-Reserves-Months    pic 9(03)v99   comp-3.
003600     03  MU-Dec-Reserves-Status    pic x(12).
003700     03  MU-Dec-Large-Deposit-Cnt  pic 9(02)      comp.
003800     03  MU-Dec-Risk-Score         pic 9(03)      comp.
003900     03  MU-Dec-Final-Decision     pic x(20).
004000     03  MU-Dec-Condition-Count    pic 9(02)      comp.
004100     03  MU-Dec-Reason-Count       pic 9(02)      comp.
004200     03  MU-Dec-Conditions         pic x(80)  occurs 10.
004300     03  MU-Dec-Reasons            pic x(80)  occurs 5.
004400     03  MU-Dec-Human-Review-Reqd  pic x(01).   *> Y / N
004500     03  MU-Dec-Bias-Flag-Count    pic 9(02)      comp.
004600     03  filler                    pic x(14).
004700*>

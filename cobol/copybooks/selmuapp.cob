000100*>*******************************************
000200*>  Select For Loan Application File        *
000300*>*******************************************
000400*> 11/06/88 vbc - Created for the original sequential-file batch run.
000500*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
000600*> 10/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite.
000700*>
000800     select  MU-Application-File   assign to  "MUAPP"
000900             organization    is  sequential
001000             access mode     is  sequential
001100             file status     is  MU-App-Status.
001200*>

000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Results Report    *
000400*>           Detail Line                    *
000500*>*******************************************
000600*>  Print line 80 bytes - landscape not needed, portrait 1-up.
000700*>
000800*> 11/06/88 vbc - Created for the original sequential-file batch run.
000900*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
001000*> 05/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite.
001100*>
001200 01  MU-Rpt-Record.
001300     03  MU-Rpt-Case-Id       pic x(20).
001400     03  filler                pic x(02)    value spaces.
001500     03  MU-Rpt-Expected       pic x(20).
001600     03  filler                pic x(02)    value spaces.
001700     03  MU-Rpt-Actual         pic x(20).
001800     03  filler                pic x(02)    value spaces.
001900     03  MU-Rpt-Risk-Score     pic zz9.
002000     03  filler                pic x(02)    value spaces.
002100     03  MU-Rpt-Match          pic x(05).
002200     03  filler                pic x(04)    value spaces.
002300*>

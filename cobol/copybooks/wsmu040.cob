000100*>*******************************************
000200*>                                          *
000300*>  Linkage For Mu040 - Pii Sanitizer       *
000400*>*******************************************
000500*> 11/06/88 vbc - Created for the original sequential-file batch run.
000600*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
000700*> 07/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite. - parallels the shape of the old
000800*>                pass-word/name encoder linkage.
000900*> 19/02/26 vbc - Dropped the reply switch - Mu010 now sends all five
001000*>                raw groups and gets all five masked groups back on
001100*>                one call, one record per case.
001200*>
001300 01  Mu040-Ws.
001400     03  Mu040-Raw-Group.
001500         05  Mu040-Raw-Name      pic x(30).
001600         05  Mu040-Raw-Ssn       pic x(11).
001700         05  Mu040-Raw-Address   pic x(40).
001800         05  Mu040-Raw-Phone     pic x(14).
001900         05  Mu040-Raw-Email     pic x(30).
002000     03  Mu040-Out-Name          pic x(30).
002100     03  Mu040-Out-Ssn           pic x(11).
002200     03  Mu040-Out-Address       pic x(40).
002300     03  Mu040-Out-Phone         pic x(12).
002400     03  Mu040-Out-Email         pic x(30).
002500     03  filler                  pic x(08).
002600*>
002700 01  Mu040-Raw-Group-Alt         redefines  Mu040-Raw-Group
002800                                  pic x(125).      *> one-block dump view
002900*>

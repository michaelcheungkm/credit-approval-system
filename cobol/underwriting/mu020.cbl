000100*>*****************************************************************
000200*>                                                                *
000300*>   Underwriting Metrics Assembler - Dti/Ltv/Reserves/Housing/   *
000400*>          Credit Tier / Large-Deposit Screen Per Case           *
000500*>*****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000      program-id.        mu020.
001100*>**
001200      author.            V B Coen FBCS, FIDM, FIDPM.
001300*>**
001400      installation.      Applewood Computers - Mortgage Underwriting.
001500*>**
001600      date-written.      11/04/1986.
001700*>**
001800      date-compiled.
001900*>**
002000      security.          Copyright (C) 1986-2026, Vincent Bryan Coen.
002100                          Distributed under the GNU General Public License.
002200                          See the file COPYING for details.
002300*>**
002400*>    Remarks.           Extracts the underwriting fields off the sanitized
002500                          application record and works up every ratio the
002600                          engine needs - DTI, housing-expense, LTV, cash
002700                          reserve coverage, credit tier, and the large
002800                          deposit screen.  One call per case, from Mu010
002900                          straight after Mu040/Mu060.  Result is left in
003000                          the Mu-Calc-Work-Area block for Mu030 to read.
003100*>**
003200*>    Version.           See Prog-Name in Ws.
003300*>**
003400*>    Called Modules.    None.
003500*>**
003600*>    Files Used.        None - working storage routine only.
003700*>**
003800*> Changes:
003900*> 11/04/1986 vbc - 1.0.00 Created for the original desk-calculator
004000                          worksheet the underwriters filled in by hand -
004100                          this just automates the four ratio boxes on
004200                          that sheet.
004300*> 19/09/1988 vbc - 1.1.00 Large-deposit screen added per Secondary
004400                          Market memo - anything over a quarter of
004500                          monthly income needs sourcing.
004600*> 03/01/1999 vbc - 1.2.00 Y2K date-window review - no century-sensitive
004700                          date maths in this routine, no change required.
004800*> 30/06/2011 vbc - 1.3.00 Credit tier table widened to five bands per
004900                          the revised investor overlay matrix.
005000*> 06/01/2026 vbc - 3.3.00 Rebuilt as part of the GnuCOBOL v3 indexed
005100                          rewrite - metrics now pass to Mu030 in one
005200                          linkage block instead of sixteen 77-levels.
005300*> 01/03/2026 vbc - 3.3.01 Dti/Housing/Ltv/Reserves were computed
005400                          straight into the rounded 4-place field and
005500                          every status-bucket test in this program ran
005600                          off that rounded value, contrary to the
005700                          engine's own unrounded-comparison rule.  Each
005800                          ratio is now worked up unrounded into the new
005900                          Mtgcalc Raw-Ratios fields first, the status
006000                          buckets test the raw value, and the rounded
006100                          field is derived from the raw one purely for
006200                          display/storage.
006300*>
006400*>*************************************************************************
006500*> Copyright Notice.
006600*> ****************
006700*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
006800*> These files and programs are part of the Applewood Computers Accounting
006900*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007000*> Distributed under the GNU General Public License, version 3 and later,
007100*> for PERSONAL USAGE ONLY, see the file COPYING for details.
007200*>*************************************************************************
007300*>
007400 environment             division.
007500*>================================
007600*>
007700 copy  "envdiv.cob".
007800 input-output            section.
007900*>------------------------------
008000*>
008100 data                    division.
008200*>================================
008300*>
008400 working-storage section.
008500*>------------------------
008600*>
008700 01  ws-data.
008800     03  prog-name           pic x(17)   value "mu020   (3.3.01)".
008900     03  ws-existing-debt    pic 9(07)v99   comp-3.
009000     03  ws-max-ratio        pic 9(03)v9999 comp-3   value 999.9999.
009100     03  ws-ld-sub           pic 9(02)      comp.
009200     03  filler              pic x(05).
009300*>
009400 01  ws-debt-view            redefines  ws-data.
009500     03  filler              pic x(35).
009600*>
009700 linkage section.
009800*>----------------
009900*>
010000 copy  "mtgapp.cob".
010100 copy  "mtgcalc.cob".
010200*>
010300 procedure division  using  MU-App-Record  MU-Calc-Work-Area.
010400*>=============================================================
010500*>
010600 aa010-Main.
010700     perform  ba010-Extract-Fields    thru  ba010-Exit.
010800     perform  ca010-Sum-Debts         thru  ca010-Exit.
010900     perform  da010-Compute-Dti       thru  da010-Exit.
011000     perform  ea010-Compute-Housing   thru  ea010-Exit.
011100     perform  fa010-Compute-Ltv       thru  fa010-Exit.
011200     perform  ga010-Compute-Reserves  thru  ga010-Exit.
011300     perform  ha010-Credit-Tier       thru  ha010-Exit.
011400     perform  ia010-Large-Deposits    thru  ia010-Exit.
011500     goback.
011600*>
011700*> Straight field carry - missing/non-numeric on the source side was
011800*> already forced to zero when the flat record was built upstream, so
011900*> this is a pure copy across, no fallback logic needed here.
012000*>
012100 ba010-Extract-Fields.
012200     move     MU-App-Credit-Score      to  MU-Calc-Credit-Score.
012300     move     MU-App-Monthly-Income    to  MU-Calc-Monthly-Income.
012400     move     MU-App-Employment-Years  to  MU-Calc-Employment-Years.
012500     move     MU-App-Employment-Type   to  MU-Calc-Employment-Type.
012600     move     MU-App-Monthly-Piti      to  MU-Calc-Monthly-Piti.
012700     move     MU-App-Loan-Amount       to  MU-Calc-Loan-Amount.
012800     move     MU-App-Appraised-Value   to  MU-Calc-Appraised-Value.
012900     move     MU-App-Property-Type     to  MU-Calc-Property-Type.
013000     move     MU-App-Required-Repairs  to  MU-Calc-Required-Repairs.
013100     move     MU-App-Late-Payments-12Mo to MU-Calc-Late-Payments.
013200     move     MU-App-Bankruptcies      to  MU-Calc-Bankruptcies.
013300     move     MU-App-Foreclosures      to  MU-Calc-Foreclosures.
013400 ba010-Exit.
013500     exit.
013600*>
013700*> Existing debt is the sum of the four monthly debt fields - the
013800*> source skips any column named total_..., there is none in the
013900*> flat layout so all four are always added.
014000*>
014100 ca010-Sum-Debts.
014200     compute  ws-existing-debt =  MU-App-Debt-Auto
014300                                +  MU-App-Debt-Credit-Card
014400                                +  MU-App-Debt-Student
014500                                +  MU-App-Debt-Other.
014600     move     ws-existing-debt  to  MU-Calc-Existing-Debt.
014700 ca010-Exit.
014800     exit.
014900*>
015000*> Dti - provided value wins if supplied, else worked up from debt
015100*> plus Piti over income; a non-positive income can't be divided so
015200*> it is treated as the worst possible ratio (fails every ceiling).
015300*>
015400 da010-Compute-Dti.
015500     if       MU-App-Provided-Dti  >  zero
015600              move  MU-App-Provided-Dti  to  MU-Calc-Dti-Raw
015700              move  MU-App-Provided-Dti  to  MU-Calc-Dti
015800     else
015900     if       MU-Calc-Monthly-Income  not >  zero
016000              move  ws-max-ratio         to  MU-Calc-Dti-Raw
016100              move  ws-max-ratio         to  MU-Calc-Dti
016200     else
016300              compute  MU-Calc-Dti-Raw =
016400                       (ws-existing-debt + MU-Calc-Monthly-Piti)
016500                        / MU-Calc-Monthly-Income
016600              compute  MU-Calc-Dti  rounded  =  MU-Calc-Dti-Raw.
016700     if       MU-Calc-Dti-Raw  >  0.5000
016800              move  "Excessive"   to  MU-Calc-Dti-Status
016900     else
017000     if       MU-Calc-Dti-Raw  >  0.4300
017100              move  "High"        to  MU-Calc-Dti-Status
017200     else
017300              move  "Acceptable"  to  MU-Calc-Dti-Status.
017400 da010-Exit.
017500     exit.
017600*>
017700 ea010-Compute-Housing.
017800     if       MU-Calc-Monthly-Income  not >  zero
017900              move  ws-max-ratio  to  MU-Calc-Housing-Raw
018000              move  ws-max-ratio  to  MU-Calc-Housing-Ratio
018100     else
018200              compute  MU-Calc-Housing-Raw =
018300                       MU-Calc-Monthly-Piti / MU-Calc-Monthly-Income
018400              compute  MU-Calc-Housing-Ratio  rounded =
018500                       MU-Calc-Housing-Raw.
018600     if       MU-Calc-Housing-Raw  >  0.3500
018700              move  "High"        to  MU-Calc-Housing-Status
018800     else
018900     if       MU-Calc-Housing-Raw  >  0.2800
019000              move  "Elevated"    to  MU-Calc-Housing-Status
019100     else
019200              move  "Acceptable"  to  MU-Calc-Housing-Status.
019300 ea010-Exit.
019400     exit.
019500*>
019600 fa010-Compute-Ltv.
019700     if       MU-Calc-Appraised-Value  not >  zero
019800              move  ws-max-ratio  to  MU-Calc-Ltv-Raw
019900              move  ws-max-ratio  to  MU-Calc-Ltv
020000     else
020100              compute  MU-Calc-Ltv-Raw =
020200                       MU-Calc-Loan-Amount / MU-Calc-Appraised-Value
020300              compute  MU-Calc-Ltv  rounded  =  MU-Calc-Ltv-Raw.
020400     if       MU-Calc-Ltv-Raw  >  0.9700
020500              move  "Excessive"   to  MU-Calc-Ltv-Status
020600     else
020700     if       MU-Calc-Ltv-Raw  >  0.9000
020800              move  "High"        to  MU-Calc-Ltv-Status
020900     else
021000     if       MU-Calc-Ltv-Raw  >  0.8000
021100              move  "Good"        to  MU-Calc-Ltv-Status
021200     else
021300              move  "Excellent"   to  MU-Calc-Ltv-Status.
021400 fa010-Exit.
021500     exit.
021600*>
021700*> Reserves - liquid assets default to checking plus savings unless
021800*> a pre-supplied total was carried on the case; a non-positive Piti
021900*> can't be divided so coverage is treated as unlimited (max value).
022000*>
022100 ga010-Compute-Reserves.
022200     if       MU-App-Liquid-Assets-Tot  >  zero
022300              move  MU-App-Liquid-Assets-Tot  to  MU-Calc-Liquid-Assets
022400     else
022500              add   MU-App-Checking-Balance  MU-App-Savings-Balance
022600                    giving  MU-Calc-Liquid-Assets.
022700     if       MU-Calc-Monthly-Piti  not >  zero
022800              move  999999999.99   to  MU-Calc-Reserves-Raw
022900              move  999999999.99   to  MU-Calc-Reserves-Months
023000     else
023100              compute  MU-Calc-Reserves-Raw =
023200                       MU-Calc-Liquid-Assets / MU-Calc-Monthly-Piti
023300              compute  MU-Calc-Reserves-Months  rounded =
023400                       MU-Calc-Reserves-Raw.
023500     compute  MU-Calc-Reserves-Reqd-Amt = MU-Calc-Monthly-Piti * 2.
023600     compute  MU-Calc-Reserves-Surplus =
023700              MU-Calc-Liquid-Assets - MU-Calc-Reserves-Reqd-Amt.
023800     if       MU-Calc-Reserves-Raw  <  2
023900              move  "Insufficient"  to  MU-Calc-Reserves-Status
024000     else
024100              move  "Adequate"      to  MU-Calc-Reserves-Status.
024200 ga010-Exit.
024300     exit.
024400*>
024500 ha010-Credit-Tier.
024600     if       MU-Calc-Credit-Score  >=  740
024700              move  "Excellent"      to  MU-Calc-Credit-Tier
024800     else
024900     if       MU-Calc-Credit-Score  >=  700
025000              move  "Very Good"      to  MU-Calc-Credit-Tier
025100     else
025200     if       MU-Calc-Credit-Score  >=  660
025300              move  "Good"           to  MU-Calc-Credit-Tier
025400     else
025500     if       MU-Calc-Credit-Score  >=  620
025600              move  "Fair"           to  MU-Calc-Credit-Tier
025700     else
025800              move  "Below Minimum"  to  MU-Calc-Credit-Tier.
025900 ha010-Exit.
026000     exit.
026100*>
026200*> Large-deposit screen - threshold is a quarter of monthly income;
026300*> a deposit only counts as large when the threshold itself is
026400*> positive (a zero income case can never trigger the screen).
026500*>
026600 ia010-Large-Deposits.
026700     compute  MU-Calc-Ld-Threshold rounded =
026800              MU-Calc-Monthly-Income  *  0.25.
026900     move     zero  to  MU-Calc-Ld-Count.
027000     move     MU-App-Dep-Amount (1)  to  MU-Calc-Ld-Amount (1).
027100     move     MU-App-Dep-Amount (2)  to  MU-Calc-Ld-Amount (2).
027200     move     "N"   to  MU-Calc-Ld-Is-Large (1)  MU-Calc-Ld-Is-Large (2).
027300     perform  ia020-Screen-One-Deposit  thru  ia020-Exit
027400              varying  ws-ld-sub  from  1  by  1
027500              until    ws-ld-sub  >  2.
027600 ia010-Exit.
027700     exit.
027800*>
027900 ia020-Screen-One-Deposit.
028000     if       MU-Calc-Ld-Threshold  >  zero
028100       and    MU-Calc-Ld-Amount (ws-ld-sub)  >=  MU-Calc-Ld-Threshold
028200              move  "Y"  to  MU-Calc-Ld-Is-Large (ws-ld-sub)
028300              add   1    to  MU-Calc-Ld-Count.
028400 ia020-Exit.
028500     exit.

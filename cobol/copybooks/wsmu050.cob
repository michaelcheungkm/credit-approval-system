000100*>*******************************************
000200*>                                          *
000300*>  Linkage For Mu050 - Bias Signal Scan    *
000400*>*******************************************
000500*> 11/06/88 vbc - Created for the original sequential-file batch run.
000600*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
000700*> 08/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite. - parallels the shape of the old
000800*>                mod-11 check-digit linkage.
000900*>
001000 01  Mu050-Ws.
001100     03  Mu050-Analysis-Text     pic x(800).   *> concat condition/reason text
001200     03  Mu050-Zip-Present       pic x(01).    *> Y/N passed from Mu010
001300     03  Mu050-Flag-Count        pic 9(02)     comp.
001400     03  Mu050-Flags             pic x(80)  occurs 13.
001500                                          *> 12 protected terms + geo proxy
001600     03  filler                  pic x(04).
001700*>

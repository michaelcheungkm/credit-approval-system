000100 CONFIGURATION           SECTION.
000200*>--------------------------------
000300*>
000400 SOURCE-COMPUTER.        IBM-PC.
000500 OBJECT-COMPUTER.        IBM-PC.
000600 SPECIAL-NAMES.
000700     C01                 IS TOP-OF-FORM
000800     CLASS UPPER-ALPHA   IS "A" THRU "Z"
000900     CLASS LOWER-ALPHA   IS "a" THRU "z".
001000*>

000100*>****************************************************************
000200*>                                                               *
000300*>  P I I   S A N I T I Z E R   -   M A S K I N G   R O U T I N E *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000      program-id.        mu040.
001100*>**
001200      author.            V B Coen FBCS, FIDM, FIDPM.
001300*>**
001400      installation.      Applewood Computers - Mortgage Underwriting.
001500*>**
001600      date-written.      14/03/1989.
001700*>**
001800      date-compiled.
001900*>**
002000      security.          Copyright (C) 1989-2026, Vincent Bryan Coen.
002100                          Distributed under the GNU General Public License.
002200                          See the file COPYING for details.
002300*>**
002400*>    Remarks.           Masks applicant Pii on the way into the decision
002500                          detail record - name, ssn, address, phone and
002600                          email are none of them kept in the clear once
002700                          past this routine.  Called once per case by
002800                          mu010, all five raw groups in on one call.
002900*>**
003000*>    Version.           See Prog-Name in Ws.
003100*>**
003200*>    Called Modules.    None.
003300*>**
003400*>    Files Used.        None - working storage routine only.
003500*>**
003600*>    Error messages used.
003700*>                       None.
003800*>**
003900*> Changes:
004000*> 14/03/1989 vbc - 1.0.00 Created for the original clerk worksheet
004100*>                         redaction pass (manual pencil-strike list).
004200*> 21/07/1991 vbc - 1.1.00 Added address masking - Compliance asked for
004300*>                         the whole address line dropped, no partial
004400*>                         retention.
004500*> 09/02/1994 vbc - 1.2.00 Phone masking added, last 4 digits kept.
004600*> 03/01/1999 vbc - 1.3.00 Y2K date-window review - no date fields in
004700*>                         this routine, no change required.
004800*> 12/11/2004 vbc - 1.4.00 Email masking added per Compliance memo 04-119.
004900*> 07/01/2026 vbc - 3.3.00 Rebuilt as part of the GnuCOBOL v3 indexed
005000*>                         rewrite - one call now masks all five groups.
005100*> 19/02/2026 vbc - 3.3.01 Dropped the reply switch, see Wsmu040.
005200*> 26/02/2026 vbc - 3.3.02 Fair Lending audit finding FL-26-014 - Name/
005300*>                         Address/Email were being partially masked
005400*>                         instead of replaced outright, and Ssn/Phone
005500*>                         were not using the Compliance-mandated star
005600*>                         mask.  Corrected to policy: Ssn/Phone keep
005700*>                         last 4 behind a star mask, Name/Address/
005800*>                         Email are replaced wholesale, blank fields
005900*>                         left blank.
006000*>
006100*>*************************************************************************
006200*> Copyright Notice.
006300*> ****************
006400*>
006500*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
006600*>
006700*> These files and programs are part of the Applewood Computers Accounting
006800*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006900*>
007000*> This program is now free software; you can redistribute it and/or modify it
007100*> under the terms listed here and of the GNU General Public License as
007200*> published by the Free Software Foundation; version 3 and later as revised
007300*> for PERSONAL USAGE ONLY and that includes for use within a business but
007400*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007500*>
007600*> Persons interested in repackaging, redevelopment for the purpose of resale
007700*> or distribution in a rental or hire mode must get in touch with the
007800*> copyright holder with your commercial plans and proposals.
007900*>
008000*> ACAS is distributed in the hope that it will be useful, but WITHOUT
008100*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008200*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008300*> for more details.
008400*>
008500*>*************************************************************************
008600*>
008700 environment             division.
008800*>================================
008900*>
009000 copy  "envdiv.cob".
009100 input-output            section.
009200*>------------------------------
009300*>
009400 data                    division.
009500*>================================
009600*>
009700 working-storage section.
009800*>------------------------
009900*>
010000 01  ws-data.
010100     03  prog-name           pic x(17)   value "mu040   (3.3.02)".
010200     03  ws-ssn-len          pic 9(02)   comp.
010300     03  ws-scan-sub         pic 9(02)   comp.
010400     03  ws-phone-scan.
010500         05  ws-phone-digits     pic x(14).
010600         05  ws-phone-digit-cnt  pic 9(02)  comp.
010700     03  ws-last4            pic x(04).
010800     03  filler              pic x(06).
010900*>
011000 01  ws-name-work            redefines  ws-data.
011100     03  filler              pic x(43).
011200*>
011300 01  ws-phone-scan-alt       redefines  ws-phone-scan
011400                              pic x(16).      *> one-block dump view
011500*>
011600 linkage section.
011700*>----------------
011800*>
011900 copy  "wsmu040.cob".
012000*>
012100 procedure division  using  mu040-ws.
012200*>====================================
012300*>
012400 aa010-Main.
012500     perform  ba010-Mask-Name    thru  ba010-Exit.
012600     perform  ca010-Mask-Ssn     thru  ca010-Exit.
012700     perform  da010-Mask-Address thru  da010-Exit.
012800     perform  ea010-Mask-Phone   thru  ea010-Exit.
012900     perform  fa010-Mask-Email   thru  fa010-Exit.
013000     goback.
013100*>
013200*> Name - replaced wholesale per Compliance policy, no partial
013300*> retention.  Blank in, blank out - an unfilled name field is not
013400*> "present" and is not replaced.
013500*>
013600 ba010-Mask-Name.
013700     if       Mu040-Raw-Name = spaces
013800              move  spaces               to  Mu040-Out-Name
013900     else
014000              move  "[APPLICANT_NAME]"   to  Mu040-Out-Name.
014100 ba010-Exit.
014200     exit.
014300*>
014400*> Ssn - star-mask the area/group digits, last 4 kept behind the
014500*> dashes; fewer than 4 characters on the card image (short/garbled
014600*> punch) gets "XXXX" rather than exposing whatever is actually there.
014700*>
014800 ca010-Mask-Ssn.
014900     if       Mu040-Raw-Ssn = spaces
015000              move  spaces  to  Mu040-Out-Ssn
015100              go    to ca010-Exit.
015200     move     zero    to  ws-ssn-len.
015300     inspect  Mu040-Raw-Ssn  tallying  ws-ssn-len  for  characters
015400              before  initial  " ".
015500     if       ws-ssn-len  >=  4
015600              move  Mu040-Raw-Ssn (ws-ssn-len - 3:4)  to  ws-last4
015700     else
015800              move  "XXXX"  to  ws-last4.
015900     string   "***-**-"  delimited by size
016000              ws-last4    delimited by size
016100              into  Mu040-Out-Ssn.
016200 ca010-Exit.
016300     exit.
016400*>
016500*> Address - replaced wholesale per Compliance policy.
016600*>
016700 da010-Mask-Address.
016800     if       Mu040-Raw-Address = spaces
016900              move  spaces        to  Mu040-Out-Address
017000     else
017100              move  "[ADDRESS]"   to  Mu040-Out-Address.
017200 da010-Exit.
017300     exit.
017400*>
017500*> Phone - non-digit punctuation is stripped first (parens, dashes,
017600*> dots all show up on card images over the years), then star-masked
017700*> the same way as Ssn - last 4 digits kept, "XXXX" if fewer than 4.
017800*>
017900 ea010-Mask-Phone.
018000     if       Mu040-Raw-Phone = spaces
018100              move  spaces  to  Mu040-Out-Phone
018200              go    to ea010-Exit.
018300     move     spaces  to  ws-phone-digits.
018400     move     zero    to  ws-phone-digit-cnt.
018500     perform  ea020-Scan-Phone-Char  thru  ea020-Exit
018600              varying  ws-scan-sub  from  1  by  1
018700              until    ws-scan-sub  >  14.
018800     if       ws-phone-digit-cnt  >=  4
018900              move  ws-phone-digits (ws-phone-digit-cnt - 3:4)  to  ws-last4
019000     else
019100              move  "XXXX"  to  ws-last4.
019200     string   "***-***-"  delimited by size
019300              ws-last4     delimited by size
019400              into  Mu040-Out-Phone.
019500 ea010-Exit.
019600     exit.
019700*>
019800 ea020-Scan-Phone-Char.
019900     if       Mu040-Raw-Phone (ws-scan-sub:1)  is  numeric
020000              add   1  to  ws-phone-digit-cnt
020100              move  Mu040-Raw-Phone (ws-scan-sub:1)
020200                    to  ws-phone-digits (ws-phone-digit-cnt:1).
020300 ea020-Exit.
020400     exit.
020500*>
020600*> Email - replaced wholesale per Compliance policy.
020700*>
020800 fa010-Mask-Email.
020900     if       Mu040-Raw-Email = spaces
021000              move  spaces      to  Mu040-Out-Email
021100     else
021200              move  "[EMAIL]"   to  Mu040-Out-Email.
021300 fa010-Exit.
021400     exit.

000100*>*****************************************************************
000200*>                                                                *
000300*>        Bias / Fair-Lending Signal Scan Of Decision Text        *
000400*>*****************************************************************
000500*>
000600 identification          division.
000700*>================================
000800*>
000900      program-id.        mu050.
001000*>**
001100      author.            V B Coen FBCS, FIDM, FIDPM.
001200*>**
001300      installation.      Applewood Computers - Mortgage Underwriting.
001400*>**
001500      date-written.      02/09/1990.
001600*>**
001700      date-compiled.
001800*>**
001900      security.          Copyright (C) 1990-2026, Vincent Bryan Coen.
002000                          Distributed under the GNU General Public License.
002100                          See the file COPYING for details.
002200*>**
002300*>    Remarks.           Scans the concatenated condition/reason text built
002400                          by Mu030 for wording that touches a protected
002500                          characteristic, or that pairs a zip code with
002600                          neighborhood/area wording (geographic proxy).
002700                          Flags returned are copied into the decision
002800                          detail record's Bias-Flag-Count by Mu010.
002900*>**
003000*>    Version.           See Prog-Name in Ws.
003100*>**
003200*>    Called Modules.    None.
003300*>**
003400*>    Files Used.        None - working storage routine only.
003500*>**
003600*> Changes:
003700*> 02/09/1990 vbc - 1.0.00 Created for the original ECOA wording review -
003800                          ran monthly on a sample pulled by the underwriting
003900                          supervisor, by hand, against a paper checklist.
004000*> 14/06/1993 vbc - 1.1.00 Table-driven term list added, was inline IFs.
004100*> 03/01/1999 vbc - 1.2.00 Y2K date-window review - no date fields in
004200                          this routine, no change required.
004300*> 22/08/2007 vbc - 1.3.00 Added the geographic (zip/neighborhood) proxy
004400                          check per the revised Fair Lending checklist.
004500*> 08/01/2026 vbc - 3.3.00 Rebuilt as part of the GnuCOBOL v3 indexed
004600                          rewrite - now runs against every case, not a
004700                          monthly sample.
004800*> 27/02/2026 vbc - 3.3.01 Geographic-proxy flag text was built with
004900                          two chained MOVE reference-modifications
005000                          that ran past the 80-byte Flags element.
005100                          Replaced with a single STRING per the
005200                          pattern the term-scan paragraph already uses.
005300*>
005400*>*************************************************************************
005500*> Copyright Notice.
005600*> ****************
005700*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
005800*> These files and programs are part of the Applewood Computers Accounting
005900*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006000*> Distributed under the GNU General Public License, version 3 and later,
006100*> for PERSONAL USAGE ONLY, see the file COPYING for details.
006200*>*************************************************************************
006300*>
006400 environment             division.
006500*>================================
006600*>
006700 copy  "envdiv.cob".
006800 input-output            section.
006900*>------------------------------
007000*>
007100 data                    division.
007200*>================================
007300*>
007400 working-storage section.
007500*>------------------------
007600*>
007700 01  ws-data.
007800     03  prog-name           pic x(17)   value "mu050   (3.3.01)".
007900*>
008000*> Protected-term table - 12 terms from the ECOA checklist, held
008100*> upper-case since Mu050-Analysis-Text arrives already upper-cased
008200*> by Mu030 when it builds the condition/reason lines.
008300*>
008400     03  ws-term-table.
008500         05  filler          pic x(20)   value "RACE".
008600         05  filler          pic x(20)   value "COLOR".
008700         05  filler          pic x(20)   value "RELIGION".
008800         05  filler          pic x(20)   value "NATIONAL ORIGIN".
008900         05  filler          pic x(20)   value "SEX".
009000         05  filler          pic x(20)   value "GENDER".
009100         05  filler          pic x(20)   value "MARITAL STATUS".
009200         05  filler          pic x(20)   value "AGE".
009300         05  filler          pic x(20)   value "DISABILITY".
009400         05  filler          pic x(20)   value "FAMILIAL STATUS".
009500         05  filler          pic x(20)   value "PREGNAN".
009600         05  filler          pic x(20)   value "CITIZENSHIP".
009700     03  ws-terms            redefines  ws-term-table
009800                              occurs  12  indexed by ws-term-ix
009900                              pic x(20).
010000*>
010100     03  ws-upper-text       pic x(800).
010200     03  ws-scan-fields.
010300         05  ws-term-len     pic 9(02)   comp.
010400         05  ws-scan-pos     pic 9(03)   comp.
010500         05  ws-scan-limit   pic 9(03)   comp.
010600     03  ws-hit              pic x(01).
010700     03  filler              pic x(05).
010800*>
010900 01  ws-scan-fields-alt       redefines  ws-scan-fields
011000                               pic x(08).      *> spare dump view
011100*>
011200 01  ws-geo-hit-group.
011300     03  ws-neigh-hit         pic x(01).
011400     03  ws-area-hit          pic x(01).
011500 01  ws-geo-hit-alt           redefines  ws-geo-hit-group
011600                               pic x(02).      *> combined pass/fail view
011700*>
011800 linkage section.
011900*>----------------
012000*>
012100 copy  "wsmu050.cob".
012200*>
012300 procedure division  using  mu050-ws.
012400*>====================================
012500*>
012600 aa010-Main.
012700     move     zero    to  Mu050-Flag-Count.
012800     move     Mu050-Analysis-Text  to  ws-upper-text.
012900     inspect  ws-upper-text  converting
013000              "abcdefghijklmnopqrstuvwxyz"
013100              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200     perform  ba010-Scan-Terms   thru  ba010-Exit
013300              varying ws-term-ix from 1 by 1
013400              until   ws-term-ix > 12.
013500     perform  ca010-Scan-Geo-Proxy thru ca010-Exit.
013600     goback.
013700*>
013800*> One protected term at a time - a plain forward scan since the
013900*> table entries vary in length and INSPECT TALLYING alone will not
014000*> tell us the matched position for the message text we build.
014100*>
014200 ba010-Scan-Terms.
014300     move     spaces  to  ws-hit.
014400     move     20      to  ws-term-len.
014500     inspect  ws-terms (ws-term-ix)  tallying  ws-term-len
014600              for characters before space.
014700     if       ws-term-len = zero
014800              move  20  to  ws-term-len.
014900     compute  ws-scan-limit = 800 - ws-term-len + 1.
015000     move     1       to  ws-scan-pos.
015100     perform  ba020-Scan-One-Term  thru  ba020-Exit
015200              varying ws-scan-pos from 1 by 1
015300              until   ws-scan-pos > ws-scan-limit
015400              or      ws-hit = "Y".
015500     if       ws-hit = "Y"
015600              add   1  to  Mu050-Flag-Count
015700              string  "Analysis mentions protected characteristic: "
015800                          delimited by size
015900                      ws-terms (ws-term-ix) (1:ws-term-len)
016000                          delimited by size
016100                      into Mu050-Flags (Mu050-Flag-Count).
016200 ba010-Exit.
016300     exit.
016400*>
016500 ba020-Scan-One-Term.
016600     if       ws-upper-text (ws-scan-pos:ws-term-len)
016700                = ws-terms (ws-term-ix) (1:ws-term-len)
016800              move  "Y"  to  ws-hit.
016900 ba020-Exit.
017000     exit.
017100*>
017200*> Zip-plus-neighborhood/area wording is the geographic proxy check -
017300*> only fires when a zip code was actually present on the case.
017400*>
017500 ca010-Scan-Geo-Proxy.
017600     move     "N"  to  ws-neigh-hit  ws-area-hit.
017700     if       Mu050-Zip-Present  =  "Y"
017800              perform  da010-Find-Word  thru  da010-Exit
017900              move     ws-hit  to  ws-neigh-hit
018000              perform  ea010-Find-Area  thru  ea010-Exit
018100              move     ws-hit  to  ws-area-hit.
018200     if       ws-neigh-hit = "Y"  or  ws-area-hit = "Y"
018300              add   1  to  Mu050-Flag-Count
018400              string  "Potential geographic bias proxy (zip/neighborhood)."
018500                                      delimited by size
018600                      " Review for fair-lending compliance."
018700                                      delimited by size
018800                      into  Mu050-Flags (Mu050-Flag-Count).
018900 ca010-Exit.
019000     exit.
019100*>
019200 da010-Find-Word.
019300     move     spaces  to  ws-hit.
019400     perform  da020-Scan-Neigh  thru  da020-Exit
019500              varying ws-scan-pos from 1 by 1
019600              until   ws-scan-pos > 789
019700              or      ws-hit = "Y".
019800 da010-Exit.
019900     exit.
020000*>
020100 da020-Scan-Neigh.
020200     if       ws-upper-text (ws-scan-pos:12) = "NEIGHBORHOOD"
020300              move "Y" to ws-hit.
020400 da020-Exit.
020500     exit.
020600*>
020700 ea010-Find-Area.
020800     move     spaces  to  ws-hit.
020900     perform  ea020-Scan-Area  thru  ea020-Exit
021000              varying ws-scan-pos from 1 by 1
021100              until   ws-scan-pos > 796
021200              or      ws-hit = "Y".
021300 ea010-Exit.
021400     exit.
021500*>
021600 ea020-Scan-Area.
021700     if       ws-upper-text (ws-scan-pos:4) = "AREA"
021800              move "Y" to ws-hit.
021900 ea020-Exit.
022000     exit.

000100*>*******************************************
000200*>                                          *
000300*>  Linkage For Mu060 - Expected-Decision   *
000400*>       Word Normalizer                   *
000500*>*******************************************
000600*> 11/06/88 vbc - Created for the original sequential-file batch run.
000700*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
000800*> 09/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite. - parallels the shape of the old
000900*>                date-form validate/convert linkage.
001000*>
001100 01  Mu060-Ws.
001200     03  Mu060-Raw-Word          pic x(20).
001300     03  Mu060-Norm-Word         pic x(20).
001400     03  filler                  pic x(04).
001500*>

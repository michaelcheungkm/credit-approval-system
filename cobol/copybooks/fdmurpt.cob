000100*>*******************************************
000200*>  Fd For Results Report (print) File       *
000300*>*******************************************
000400*> 11/06/88 vbc - Created for the original sequential-file batch run.
000500*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
000600*> 10/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite.
000700*>
000800 fd  MU-Report-File
000900     label record is standard
001000     record contains 80 characters.
001100 copy "mtgrpt.cob".
001200*>

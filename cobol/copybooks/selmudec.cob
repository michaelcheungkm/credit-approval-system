000100*>*******************************************
000200*>  Select For Decision Detail File          *
000300*>     Keyed by sanitized case id            *
000400*>     Last write per key wins               *
000500*>*******************************************
000600*> 11/06/88 vbc - Created for the original sequential-file batch run.
000700*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
000800*> 10/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite.
000900*> 21/01/26 vbc - Made dynamic so Mu010 can Rewrite on a dup key
001000*>                without a second pass (last write wins rule).
001100*>
001200     select  MU-Decision-File      assign to  "MUDEC"
001300             organization    is  indexed
001400             access mode     is  dynamic
001500             record key      is  MU-Dec-Case-Id
001600             file status     is  MU-Dec-Status.
001700*>

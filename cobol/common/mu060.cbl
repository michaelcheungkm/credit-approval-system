000100*>*****************************************************************
000200*>                                                                *
000300*>       Expected-Decision Word Normalizer (Batch Compare)        *
000400*>*****************************************************************
000500*>
000600 identification          division.
000700*>================================
000800*>
000900      program-id.        mu060.
001000*>**
001100      author.            V B Coen FBCS, FIDM, FIDPM.
001200*>**
001300      installation.      Applewood Computers - Mortgage Underwriting.
001400*>**
001500      date-written.      27/05/1988.
001600*>**
001700      date-compiled.
001800*>**
001900      security.          Copyright (C) 1988-2026, Vincent Bryan Coen.
002000                          Distributed under the GNU General Public License.
002100                          See the file COPYING for details.
002200*>**
002300*>    Remarks.           Trims and upper-cases the Expected-Decision word
002400                          punched onto the incoming application card image
002500                          and folds the shop's various spellings for
002600                          conditional and rejected onto the two words the
002700                          decision engine itself can produce, so the
002800                          results report match column is comparing like
002900                          with like.
003000*>**
003100*>    Version.           See Prog-Name in Ws.
003200*>**
003300*>    Called Modules.    None.
003400*>**
003500*>    Files Used.        None - working storage routine only.
003600*>**
003700*> Changes:
003800*> 27/05/1988 vbc - 1.0.00 Created - underwriter test decks used a mix
003900                          of REJECT/DENY/DECLINE, this folds them all
004000                          before the batch comparison print.
004100*> 03/01/1999 vbc - 1.1.00 Y2K date-window review - no date fields in
004200                          this routine, no change required.
004300*> 14/08/2003 vbc - 1.2.00 CONDITIONAL_APPROVAL was falling through to
004400                          the catch-all ELSE and printing as APPROVED
004500                          on the batch compare - branch test decks had
004600                          started punching the long form as well as
004700                          the short one.  Added as its own fold entry.
004800*> 22/11/2009 vbc - 1.3.00 DENIED added alongside REJECTED - Secondary
004900                          Market's test decks use DENIED throughout,
005000                          the engine's own word is REJECTED, and the
005100                          compare column was flagging every one of
005200                          those rows as a mismatch.
005300*> 09/01/2026 vbc - 3.3.00 Rebuilt as part of the GnuCOBOL v3 indexed
005400                          rewrite - table-driven fold, was inline IFs.
005500*>
005600*>*************************************************************************
005700*> Copyright Notice.
005800*> ****************
005900*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
006000*> These files and programs are part of the Applewood Computers Accounting
006100*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006200*> Distributed under the GNU General Public License, version 3 and later,
006300*> for PERSONAL USAGE ONLY, see the file COPYING for details.
006400*>*************************************************************************
006500*>
006600 environment             division.
006700*>================================
006800*>
006900 copy  "envdiv.cob".
007000 input-output            section.
007100*>------------------------------
007200*>
007300 data                    division.
007400*>================================
007500*>
007600 working-storage section.
007700*>------------------------
007800*>
007900 01  ws-data.
008000     03  prog-name           pic x(17)   value "mu060   (3.3.00)".
008100     03  ws-work-word        pic x(20).
008200     03  filler              pic x(04).
008300*>
008400 01  ws-work-word-alt        redefines  ws-work-word
008500                              pic x(20).      *> spare dump view
008600*>
008700*> Fold table - underwriter test decks over the years have punched
008800*> CONDITIONAL and CONDITIONAL_APPROVAL, REJECTED and DENIED, all
008900*> meaning one of the two words the decision engine itself produces.
009000*>
009100 01  ws-fold-table.
009200     05  filler              pic x(20)   value "CONDITIONAL".
009300     05  filler              pic x(20)   value "CONDITIONAL_APPROVAL".
009400     05  filler              pic x(20)   value "CONDITIONAL_APPROVAL".
009500     05  filler              pic x(20)   value "CONDITIONAL_APPROVAL".
009600     05  filler              pic x(20)   value "REJECTED".
009700     05  filler              pic x(20)   value "DENIED".
009800     05  filler              pic x(20)   value "DENIED".
009900     05  filler              pic x(20)   value "DENIED".
010000 01  ws-fold-entries         redefines  ws-fold-table
010100                              occurs  4  indexed by ws-fold-ix.
010200     05  ws-fold-raw         pic x(20).
010300     05  ws-fold-norm        pic x(20).
010400*>
010500 01  ws-scan-ctrl-group.
010600     03  ws-fold-hit         pic x(01).
010700     03  ws-len              pic 9(02)   comp.
010800 01  ws-scan-ctrl-alt         redefines  ws-scan-ctrl-group
010900                               pic x(03).      *> spare dump view
011000*>
011100 linkage section.
011200*>----------------
011300*>
011400 copy  "wsmu060.cob".
011500*>
011600 procedure division  using  mu060-ws.
011700*>====================================
011800*>
011900 aa010-Main.
012000     move     Mu060-Raw-Word  to  ws-work-word.
012100     inspect  ws-work-word  converting
012200              "abcdefghijklmnopqrstuvwxyz"
012300              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012400     move     "N"  to  ws-fold-hit.
012500     perform  ba010-Scan-Fold-Table  thru  ba010-Exit
012600              varying  ws-fold-ix  from  1  by  1
012700              until    ws-fold-ix  >  4
012800              or       ws-fold-hit = "Y".
012900     if       ws-fold-hit  not =  "Y"
013000              move  "APPROVED"  to  Mu060-Norm-Word.
013100     goback.
013200*>
013300 ba010-Scan-Fold-Table.
013400     if       ws-work-word  =  ws-fold-raw (ws-fold-ix)
013500              move  "Y"                      to  ws-fold-hit
013600              move  ws-fold-norm (ws-fold-ix) to  Mu060-Norm-Word.
013700 ba010-Exit.
013800     exit.

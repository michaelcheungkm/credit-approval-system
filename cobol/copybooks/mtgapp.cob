000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Loan Application  *
000400*>           File                           *
000500*>     Uses App-Case-Id as key              *
000600*>*******************************************
000700*>  File size 370 bytes.
000800*>
000900*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*>
001100*> 11/06/88 vbc - Created for the original sequential-file batch run.
001200*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
001300*> 04/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite. - flat layout to carry the case docket
001400*>                that used to arrive as a nested online form.
001500*> 19/01/26 vbc - Split deposit pair into a group so ba080 in mu020
001600*>                can walk it as a table (2 occurs) as well as by name.
001700*> 02/02/26 vbc - Pii block added so mu040 can mask name/ssn/addr/
001800*>                phone/email in one COPYbook-driven sweep.
001900*>
002000 01  MU-App-Record.
002100     03  MU-App-Case-Id           pic x(20).  *> e.g. MTG-2025-001
002200     03  MU-App-Expected-Decision pic x(20).  *> may be blank
002300     03  MU-App-Pii-Block.
002400         05  MU-App-Applicant-Name pic x(30).
002500         05  MU-App-Ssn            pic x(11). *> digits, dashes allowed
002600         05  MU-App-Address        pic x(40).
002700         05  MU-App-Phone          pic x(14). *> digits, punctuation allowed
002800         05  MU-App-Email          pic x(30).
002900     03  MU-App-Pii-View  redefines  MU-App-Pii-Block
003000                               pic x(125).   *> raw sweep view for mu040
003100     03  MU-App-Zip-Code          pic x(05).  *> presence drives bias-proxy chk
003200     03  MU-App-Credit-Score      pic 9(03)   comp.
003300     03  MU-App-Monthly-Income    pic 9(07)v99   comp-3.
003400     03  MU-App-Employ-Group.
003500         05  MU-App-Employment-Years pic 9(02)v9   comp-3.
003600         05  MU-App-Employment-Type  pic x(15).   *> "SELF" substr triggers rule
003700     03  MU-App-Employ-Alt redefines MU-App-Employ-Group
003800                               pic x(18).   *> spare byte view - resize watch
003900     03  MU-App-Loan-Amount       pic 9(09)v99   comp-3.
004000     03  MU-App-Monthly-Piti      pic 9(07)v99   comp-3.
004100     03  MU-App-Provided-Dti      pic 9(01)v9999 comp-3.  *> 0 = not supplied
004200     03  MU-App-Appraised-Value   pic 9(09)v99   comp-3.
004300     03  MU-App-Property-Type     pic x(15).      *> "CONDO" substr triggers rule
004400     03  MU-App-Required-Repairs  pic 9(07)v99   comp-3.
004500     03  MU-App-Debt-Auto         pic 9(07)v99   comp-3.
004600     03  MU-App-Debt-Credit-Card  pic 9(07)v99   comp-3.
004700     03  MU-App-Debt-Student      pic 9(07)v99   comp-3.
004800     03  MU-App-Debt-Other        pic 9(07)v99   comp-3.
004900     03  MU-App-Checking-Balance  pic 9(09)v99   comp-3.
005000     03  MU-App-Savings-Balance   pic 9(09)v99   comp-3.
005100     03  MU-App-Liquid-Assets-Tot pic 9(09)v99   comp-3.  *> 0 = derive
005200     03  MU-App-Deposit-Group.
005300         05  MU-App-Deposit-1-Amount pic 9(07)v99  comp-3.
005400         05  MU-App-Deposit-1-Date   pic x(10).
005500         05  MU-App-Deposit-2-Amount pic 9(07)v99  comp-3.
005600         05  MU-App-Deposit-2-Date   pic x(10).
005700     03  MU-App-Deposit-Table redefines MU-App-Deposit-Group
005800                               occurs 2.
005900         05  MU-App-Dep-Amount    pic 9(07)v99  comp-3.
006000         05  MU-App-Dep-Date      pic x(10).
006100     03  MU-App-Deposits-Explained pic x(01).  *> Y / N
006200     03  MU-App-Late-Payments-12Mo pic 9(02)   comp.
006300     03  MU-App-Bankruptcies       pic 9(01)   comp.
006400     03  MU-App-Foreclosures       pic 9(01)   comp.
006500     03  filler                    pic x(09).
006600*>

000100*>*****************************************************************
000200*>                                                                *
000300*>          Mortgage Underwriting Batch Case Runner               *
000400*>                                                                *
000500*>     Reads the loan application file, sanitizes, scores and     *
000600*>     decides every case, writes the decision detail file and    *
000700*>     the underwriting results report.                           *
000800*>*****************************************************************
000900*>
001000 identification          division.
001100*>================================
001200*>
001300      program-id.        mu010.
001400*>**
001500      author.            V B Coen FBCS, FIDM, FIDPM.
001600*>**
001700      installation.      Applewood Computers - Mortgage Underwriting.
001800*>**
001900      date-written.      15/08/1985.
002000*>**
002100      date-compiled.
002200*>**
002300      security.          Copyright (C) 1985-2026, Vincent Bryan Coen.
002400                          Distributed under the GNU General Public License.
002500                          See the file COPYING for details.
002600*>**
002700*>    Remarks.           Main batch driver for the underwriting run.
002800                          Opens the application, decision-detail and
002900                          results-report files, drives every case
003000                          through Mu040 (Pii mask), Mu060 (expected
003100                          word fold), Mu020 (metrics), Mu030 (decide)
003200                          and Mu050 (bias scan) in that order, writes
003300                          the decision detail record and the report
003400                          line, and prints the run trailer.
003500*>**
003600*>    Version.           See Prog-Name in Ws.
003700*>**
003800*>    Called Modules.
003900*>                      Mu020, Mu030, Mu040, Mu050, Mu060.
004000*>**
004100*>    Functions Used:
004200*>                      None.
004300*>    Files used :
004400*>                      MUAPP.   Loan application file - input.
004500*>                      MUDEC.   Decision detail file - output, indexed.
004600*>                      MURPT.   Underwriting results report - output.
004700*>**
004800*> Changes:
004900*> 15/08/1985 vbc - 1.0.00 Created - straight sequential batch, one
005000                          case card image in, one decision line out,
005100                          run overnight off the day's applications.
005200*> 04/02/1990 vbc - 1.1.00 Bias/fair-lending scan added to the case
005300                          loop per Compliance directive 90-02.
005400*> 22/03/1994 vbc - 1.2.00 Human-review flag added ahead of the report
005500                          write, was a manual mark-up on the printout.
005600*> 03/01/1999 vbc - 1.3.00 Y2K date-window review - Case-Id and date
005700                          text fields are not compared as dates in
005800                          this program, no change required.
005900*> 11/09/2003 vbc - 1.4.00 Case-Id sanitizing added before the decision
006000                          key is built - odd punctuation off a batch
006100                          feed was blowing up the old key routine.
006200*> 30/11/2016 vbc - 1.5.00 Report trailer status line added (OK/FAIL)
006300                          per Audit request to stop counting mismatches
006400                          off the printout by hand.
006500*> 10/01/2026 vbc - 3.3.00 Rebuilt as part of the GnuCOBOL v3 indexed
006600                          rewrite - decision file is now indexed by
006700                          the sanitized case id, dup keys rewrite
006800                          (last write per key wins) instead of the
006900                          old sequential append.
007000*> 27/02/2026 vbc - 3.3.01 Case-Id sanitizing test was using ALPHABETIC,
007100                          which is true for a space, so trailing and
007200                          embedded blanks off a short-punched Case-Id
007300                          were passing straight through instead of
007400                          folding to underscore.  Now tests the shop's
007500                          own UPPER-ALPHA/LOWER-ALPHA classes off
007600                          Envdiv, which exclude space.
007700*> 28/02/2026 vbc - 3.3.02 Mu-Calc-Hardfail-Block was sitting unused -
007800                          Mu030 now sets the three flags and this
007900                          program logs them to the console on a hit,
008000                          so a hard-fail denial shows on the run log
008100                          without a lookup against the decision file.
008200*>
008300*>*************************************************************************
008400*> Copyright Notice.
008500*> ****************
008600*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
008700*> These files and programs are part of the Applewood Computers Accounting
008800*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008900*> This program is now free software; you can redistribute it and/or modify it
009000*> under the terms listed here and of the GNU General Public License as
009100*> published by the Free Software Foundation; version 3 and later as revised
009200*> for PERSONAL USAGE ONLY and that includes for use within a business but
009300*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009400*> ACAS is distributed in the hope that it will be useful, but WITHOUT
009500*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009600*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009700*> for more details.
009800*>*************************************************************************
009900*>
010000 environment             division.
010100*>================================
010200*>
010300 copy "envdiv.cob".
010400 input-output            section.
010500 file-control.
010600 copy "selmuapp.cob".
010700 copy "selmudec.cob".
010800 copy "selmurpt.cob".
010900*>
011000 data                    division.
011100*>================================
011200*>
011300 file section.
011400*>
011500 copy "fdmuapp.cob".
011600 copy "fdmudec.cob".
011700 copy "fdmurpt.cob".
011800*>
011900 working-storage section.
012000*>------------------------
012100*>
012200 01  ws-data.
012300     03  prog-name           pic x(17)   value "mu010   (3.3.02)".
012400     03  MU-App-Status       pic xx      value zero.
012500     03  MU-Dec-Status       pic xx      value zero.
012600     03  MU-Rpt-Status       pic xx      value zero.
012700     03  ws-eof-switch       pic x(01)   value "N".
012800        88  ws-no-more-cases              value "Y".
012900     03  ws-case-id-sub      pic 9(02)   comp.
013000     03  ws-case-id-out-sub  pic 9(02)   comp.
013100     03  ws-case-id-len      pic 9(02)   comp.
013200     03  filler              pic x(04).
013300*>
013400 01  ws-counters.
013500     03  ws-total-cases      pic 9(07)   comp.
013600     03  ws-total-matched    pic 9(07)   comp.
013700     03  ws-total-mismatch   pic 9(07)   comp.
013800     03  filler              pic x(03).
013900*>
014000 01  ws-counters-alt  redefines  ws-counters  pic x(24).   *> dump view
014100*>
014200 01  ws-work-case-id         pic x(20).
014300 01  ws-zip-present          pic x(01).
014400*>
014500*> One 800-byte scratch that Mu030's conditions/reasons are folded
014600*> into before the bias scan gets a single string to search.
014700*>
014800 01  ws-analysis-text        pic x(800).
014900 01  ws-analysis-ptr         pic 9(04)   comp.
015000*>
015100 01  ws-print-line           pic x(80).
015200 01  ws-print-line-alt  redefines  ws-print-line.
015300     03  filler              pic x(20).
015400     03  ws-pl-work          pic x(60).
015500*>
015600 01  ws-trailer-cases        pic zzzzzz9.
015700 01  ws-trailer-matched      pic zzzzzz9.
015800 01  ws-trailer-mismatch     pic zzzzzz9.
015900*>
016000*> Per-case work blocks passed on to the Mu0nn subprograms - one
016100*> of each, reused case after case (not a table, no need for one).
016200*>
016300 copy "mtgcalc.cob".
016400 copy "wsmu040.cob".
016500 copy "wsmu050.cob".
016600 copy "wsmu060.cob".
016700*>
016800 procedure division.
016900*>===================
017000*>
017100 aa010-Main.
017200     perform  aa020-Open-Files    thru  aa020-Exit.
017300     perform  aa030-Write-Heading thru  aa030-Exit.
017400     move     zero  to  ws-total-cases  ws-total-matched  ws-total-mismatch.
017500     perform  ab010-Read-Next-Case thru ab010-Exit.
017600     perform  ab020-Process-One-Case thru ab090-Exit
017700              until  ws-no-more-cases.
017800     perform  ac010-Write-Trailer  thru  ac010-Exit.
017900     perform  ac020-Close-Files    thru  ac020-Exit.
018000     if       ws-total-mismatch  =  zero
018100              move  zero  to  Return-Code
018200     else
018300              move  2     to  Return-Code.
018400     goback.
018500*>
018600 aa020-Open-Files.
018700     open     input   MU-Application-File.
018800     if       MU-App-Status  not =  "00"
018900              display  "MU010 - application file open failed - status "
019000                       MU-App-Status  upon console
019100              move     16  to  Return-Code
019200              goback.
019300     open     i-o      MU-Decision-File.
019400     if       MU-Dec-Status  =  "35"
019500              open     output  MU-Decision-File.
019600     if       MU-Dec-Status  not =  "00"
019700              display  "MU010 - decision file open failed - status "
019800                       MU-Dec-Status  upon console
019900              move     16  to  Return-Code
020000              goback.
020100     open     output  MU-Report-File.
020200     if       MU-Rpt-Status  not =  "00"
020300              display  "MU010 - report file open failed - status "
020400                       MU-Rpt-Status  upon console
020500              move     16  to  Return-Code
020600              goback.
020700 aa020-Exit.
020800     exit.
020900*>
021000 aa030-Write-Heading.
021100     move     spaces  to  ws-print-line.
021200     move     "UNDERWRITING RESULTS"  to  ws-print-line (1:21).
021300     write    MU-Rpt-Record  from  ws-print-line.
021400     move     spaces  to  ws-print-line.
021500     string   "CASE-ID"             delimited by size
021600              "               "     delimited by size
021700              "EXPECTED"            delimited by size
021800              "            "        delimited by size
021900              "ACTUAL"              delimited by size
022000              "              "      delimited by size
022100              "RISK-SCORE  "        delimited by size
022200              "MATCH"               delimited by size
022300              into  ws-print-line.
022400     write    MU-Rpt-Record  from  ws-print-line.
022500 aa030-Exit.
022600     exit.
022700*>
022800 ab010-Read-Next-Case.
022900     read     MU-Application-File  next record
023000              at end
023100                       move  "Y"  to  ws-eof-switch
023200                       go to ab010-Exit.
023300     if       MU-App-Status  not =  "00"
023400              move  "Y"  to  ws-eof-switch.
023500 ab010-Exit.
023600     exit.
023700*>
023800*> One case, start to finish - init, sanitize, normalize, metrics,
023900*> decide, bias scan, review flag, write detail, write report line,
024000*> then pick up the next application record.
024100*>
024200 ab020-Process-One-Case.
024300     add      1  to  ws-total-cases.
024400     display  "Application "  MU-App-Case-Id  " initialized"
024500              upon console.
024600     perform  ba010-Sanitize-Case-Id  thru  ba010-Exit.
024700     move     MU-App-Zip-Code  to  ws-zip-present.
024800     if       MU-App-Zip-Code  =  spaces
024900              move  "N"  to  ws-zip-present
025000     else
025100              move  "Y"  to  ws-zip-present.
025200     initialize  MU-Dec-Record.
025300     move     ws-work-case-id  to  MU-Dec-Case-Id.
025400     perform  bb010-Sanitize-Pii     thru  bb010-Exit.
025500     perform  bc010-Normalize-Expect thru  bc010-Exit.
025600     initialize  MU-Calc-Work-Area.
025700     call     "mu020"  using  MU-App-Record  MU-Calc-Work-Area.
025800     call     "mu030"  using  MU-Calc-Work-Area  MU-Dec-Record.
025900     if       MU-Calc-Hf-Credit-Low  =  "Y"
026000       or     MU-Calc-Hf-Dti-High    =  "Y"
026100       or     MU-Calc-Hf-Late-Pay    =  "Y"
026200              perform  bh010-Log-Hardfail  thru  bh010-Exit.
026300     move     MU-Calc-Credit-Tier      to  MU-Dec-Credit-Tier.
026400     move     MU-Calc-Dti              to  MU-Dec-Dti-Ratio.
026500     move     MU-Calc-Dti-Status       to  MU-Dec-Dti-Status.
026600     move     MU-Calc-Housing-Ratio    to  MU-Dec-Housing-Ratio.
026700     move     MU-Calc-Housing-Status   to  MU-Dec-Housing-Status.
026800     move     MU-Calc-Ltv              to  MU-Dec-Ltv-Ratio.
026900     move     MU-Calc-Ltv-Status       to  MU-Dec-Ltv-Status.
027000     move     MU-Calc-Reserves-Months  to  MU-Dec-Reserves-Months.
027100     move     MU-Calc-Reserves-Status  to  MU-Dec-Reserves-Status.
027200     move     MU-Calc-Ld-Count         to  MU-Dec-Large-Deposit-Cnt.
027300     perform  bd010-Build-Analysis-Text thru bd010-Exit.
027400     move     ws-zip-present  to  Mu050-Zip-Present.
027500     move     ws-analysis-text to Mu050-Analysis-Text.
027600     call     "mu050"  using  Mu050-Ws.
027700     move     Mu050-Flag-Count  to  MU-Dec-Bias-Flag-Count.
027800     perform  be010-Review-Flag  thru  be010-Exit.
027900     perform  bf010-Write-Detail thru  bf010-Exit.
028000     perform  bg010-Write-Report-Line thru bg010-Exit.
028100     perform  ab010-Read-Next-Case thru ab010-Exit.
028200 ab090-Exit.
028300     exit.
028400*>
028500*> Case id key rule - anything outside A-Z a-z 0-9 . _ - becomes a
028600*> single underscore run, blank id becomes the literal "demo", and
028700*> the flat layout bounds the key at 20 characters (no truncate
028800*> needed further since the field itself is only 20 wide).
028900*>
029000 ba010-Sanitize-Case-Id.
029100     move     spaces  to  ws-work-case-id.
029200     if       MU-App-Case-Id  =  spaces
029300              move  "demo"  to  ws-work-case-id
029400              go to ba010-Exit.
029500     move     zero    to  ws-case-id-out-sub.
029600     perform  ba020-Sanitize-One-Char thru ba020-Exit
029700              varying  ws-case-id-sub  from  1  by  1
029800              until    ws-case-id-sub  >  20.
029900 ba010-Exit.
030000     exit.
030100*>
030200 ba020-Sanitize-One-Char.
030300     if       (MU-App-Case-Id (ws-case-id-sub:1)  is  upper-alpha)
030400       or     (MU-App-Case-Id (ws-case-id-sub:1)  is  lower-alpha)
030500       or     (MU-App-Case-Id (ws-case-id-sub:1)  numeric)
030600       or      MU-App-Case-Id (ws-case-id-sub:1)  =  "."
030700       or      MU-App-Case-Id (ws-case-id-sub:1)  =  "_"
030800       or      MU-App-Case-Id (ws-case-id-sub:1)  =  "-"
030900              add   1  to  ws-case-id-out-sub
031000              move  MU-App-Case-Id (ws-case-id-sub:1)
031100                    to  ws-work-case-id (ws-case-id-out-sub:1)
031200     else
031300              if    ws-case-id-out-sub  =  zero
031400              or    ws-work-case-id (ws-case-id-out-sub:1)  not =  "_"
031500                    add   1  to  ws-case-id-out-sub
031600                    move  "_"  to  ws-work-case-id (ws-case-id-out-sub:1).
031700 ba020-Exit.
031800     exit.
031900*>
032000 bb010-Sanitize-Pii.
032100     move     MU-App-Applicant-Name  to  Mu040-Raw-Name.
032200     move     MU-App-Ssn             to  Mu040-Raw-Ssn.
032300     move     MU-App-Address         to  Mu040-Raw-Address.
032400     move     MU-App-Phone           to  Mu040-Raw-Phone.
032500     move     MU-App-Email           to  Mu040-Raw-Email.
032600     call     "mu040"  using  Mu040-Ws.
032700     move     Mu040-Out-Name     to  MU-Dec-Sanitized-Name.
032800     move     Mu040-Out-Ssn      to  MU-Dec-Sanitized-Ssn.
032900     move     Mu040-Out-Address  to  MU-Dec-Sanitized-Address.
033000     move     Mu040-Out-Phone    to  MU-Dec-Sanitized-Phone.
033100     move     Mu040-Out-Email    to  MU-Dec-Sanitized-Email.
033200 bb010-Exit.
033300     exit.
033400*>
033500 bc010-Normalize-Expect.
033600     move     MU-App-Expected-Decision  to  Mu060-Raw-Word.
033700     call     "mu060"  using  Mu060-Ws.
033800 bc010-Exit.
033900     exit.
034000*>
034100*> Concatenate every condition and reason line into one scratch
034200*> field so Mu050 has a single block of text to scan for wording -
034300*> this is what the source calls the case's analysis text.
034400*>
034500 bd010-Build-Analysis-Text.
034600     move     spaces  to  ws-analysis-text.
034700     move     1       to  ws-analysis-ptr.
034800     perform  bd020-Add-Condition  thru  bd020-Exit
034900              varying  ws-case-id-sub  from  1  by  1
035000              until    ws-case-id-sub  >  MU-Dec-Condition-Count.
035100     perform  bd030-Add-Reason      thru  bd030-Exit
035200              varying  ws-case-id-sub  from  1  by  1
035300              until    ws-case-id-sub  >  MU-Dec-Reason-Count.
035400 bd010-Exit.
035500     exit.
035600*>
035700 bd020-Add-Condition.
035800     if       ws-analysis-ptr  <  721
035900              string   MU-Dec-Conditions (ws-case-id-sub)
036000                                      delimited by size
036100                       into  ws-analysis-text
036200                       with pointer  ws-analysis-ptr.
036300 bd020-Exit.
036400     exit.
036500*>
036600 bd030-Add-Reason.
036700     if       ws-analysis-ptr  <  721
036800              string   MU-Dec-Reasons (ws-case-id-sub)
036900                                      delimited by size
037000                       into  ws-analysis-text
037100                       with pointer  ws-analysis-ptr.
037200 bd030-Exit.
037300     exit.
037400*>
037500*> Human review is required whenever the case denied, scored high
037600*> risk, or the bias scan raised anything at all.
037700*>
037800 be010-Review-Flag.
037900     if       MU-Dec-Final-Decision  =  "DENIED"
038000       or     MU-Dec-Risk-Score      >=  65
038100       or     MU-Dec-Bias-Flag-Count  >  zero
038200              move  "Y"  to  MU-Dec-Human-Review-Reqd
038300     else
038400              move  "N"  to  MU-Dec-Human-Review-Reqd.
038500 be010-Exit.
038600     exit.
038700*>
038800*> Hard-fail audit trail - Mu030 passes back which of its three hard
038900*> stops fired (credit floor / DTI ceiling / late-payment ceiling) in
039000*> the shared calc work area, logged here to the console so Operations
039100*> can match a denial against the overnight run log without opening
039200*> the decision file.
039300*>
039400 bh010-Log-Hardfail.
039500     display  "MU010 - hardfail case "     ws-work-case-id
039600              " credit-low="  MU-Calc-Hf-Credit-Low
039700              " dti-high="    MU-Calc-Hf-Dti-High
039800              " late-pay="    MU-Calc-Hf-Late-Pay
039900              upon console.
040000 bh010-Exit.
040100     exit.
040200*>
040300*> Last write per key wins - try the insert first, and if the key
040400*> is already on file (a re-run or a duplicate case-id on the feed)
040500*> rewrite over the existing record instead.
040600*>
040700 bf010-Write-Detail.
040800     write    MU-Dec-Record.
040900     if       MU-Dec-Status  =  "22"
041000              rewrite  MU-Dec-Record.
041100     if       MU-Dec-Status  not =  "00"
041200              display  "MU010 - decision file write failed for "
041300                       MU-Dec-Case-Id  " status "  MU-Dec-Status
041400                       upon console.
041500 bf010-Exit.
041600     exit.
041700*>
041800 bg010-Write-Report-Line.
041900     move     spaces  to  MU-Rpt-Record.
042000     move     ws-work-case-id  to  MU-Rpt-Case-Id.
042100     move     Mu060-Norm-Word  to  MU-Rpt-Expected.
042200     move     MU-Dec-Final-Decision  to  MU-Rpt-Actual.
042300     move     MU-Dec-Risk-Score  to  MU-Rpt-Risk-Score.
042400     if       Mu060-Norm-Word  =  MU-Dec-Final-Decision
042500              move  "MATCH"  to  MU-Rpt-Match
042600              add   1  to  ws-total-matched
042700     else
042800              move  "MISS"   to  MU-Rpt-Match
042900              add   1  to  ws-total-mismatch.
043000     write    MU-Rpt-Record.
043100 bg010-Exit.
043200     exit.
043300*>
043400 ac010-Write-Trailer.
043500     move     ws-total-cases     to  ws-trailer-cases.
043600     move     ws-total-matched   to  ws-trailer-matched.
043700     move     ws-total-mismatch  to  ws-trailer-mismatch.
043800     move     spaces  to  ws-print-line.
043900     string   "TOTAL CASES: "  delimited by size
044000              ws-trailer-cases  delimited by size
044100              into  ws-print-line.
044200     write    MU-Rpt-Record  from  ws-print-line.
044300     move     spaces  to  ws-print-line.
044400     string   "MATCHED: "        delimited by size
044500              ws-trailer-matched  delimited by size
044600              into  ws-print-line.
044700     write    MU-Rpt-Record  from  ws-print-line.
044800     move     spaces  to  ws-print-line.
044900     string   "MISMATCHED: "      delimited by size
045000              ws-trailer-mismatch  delimited by size
045100              into  ws-print-line.
045200     write    MU-Rpt-Record  from  ws-print-line.
045300     move     spaces  to  ws-print-line.
045400     if       ws-total-mismatch  =  zero
045500              move  "STATUS: OK"    to  ws-print-line (1:10)
045600     else
045700              move  "STATUS: FAIL"  to  ws-print-line (1:12).
045800     write    MU-Rpt-Record  from  ws-print-line.
045900 ac010-Exit.
046000     exit.
046100*>
046200 ac020-Close-Files.
046300     close    MU-Application-File.
046400     close    MU-Decision-File.
046500     close    MU-Report-File.
046600 ac020-Exit.
046700     exit.

000100*>*****************************************************************
000200*>                                                                *
000300*>     Baseline Underwriting Decision Engine - Risk Score,        *
000400*>       Hard-Fail Guardrails, Conditions And Reasons              *
000500*>*****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000      program-id.        mu030.
001100*>**
001200      author.            V B Coen FBCS, FIDM, FIDPM.
001300*>**
001400      installation.      Applewood Computers - Mortgage Underwriting.
001500*>**
001600      date-written.      03/02/1992.
001700*>**
001800      date-compiled.
001900*>**
002000      security.          Copyright (C) 1992-2026, Vincent Bryan Coen.
002100                          Distributed under the GNU General Public License.
002200                          See the file COPYING for details.
002300*>**
002400*>    Remarks.           Takes the metrics Mu020 has already worked up and
002500                          runs them through the guardrail rules the credit
002600                          committee approved - three hard-fail checks that
002700                          deny outright, then an additive risk score with
002800                          a condition attached wherever the score moves,
002900                          then the decision thresholds.  Conditions and
003000                          reasons are built straight into the decision
003100                          detail record for Mu010 to write away.
003200*>**
003300*>    Version.           See Prog-Name in Ws.
003400*>**
003500*>    Called Modules.    None.
003600*>**
003700*>    Files Used.        None - working storage routine only.
003800*>**
003900*> Changes:
004000*> 03/02/1992 vbc - 1.0.00 Created - replaces the credit committee's
004100                          paper guardrail checklist, same three hard
004200                          stops and the same point table off the back
004300                          of that form.
004400*> 17/11/1995 vbc - 1.1.00 Self-employed and condo overlay points added
004500                          per Secondary Market bulletin 95-11.
004600*> 03/01/1999 vbc - 1.2.00 Y2K date-window review - no century-sensitive
004700                          date maths in this routine, no change required.
004800*> 08/05/2013 vbc - 1.3.00 Score clamp added - a case with every overlay
004900                          firing was running past 100 in QA.
005000*> 30/06/2021 vbc - 1.4.00 Condition text widened to 80 bytes to match
005100                          the (then) new imaging system's line length.
005200*> 09/01/2026 vbc - 3.3.00 Rebuilt as part of the GnuCOBOL v3 indexed
005300                          rewrite - reasons/conditions written straight
005400                          into Mu-Dec-Record instead of a separate table.
005500*> 27/02/2026 vbc - 3.3.01 Bankruptcy/Foreclosure/Self-employed/Condo
005600                          condition text was built with two chained
005700                          MOVE reference-modifications that ran past
005800                          the 80-byte Conditions element (Condo alone
005900                          reached byte 104) and on the last occurrence
006000                          spilled into Reasons.  Replaced with a single
006100                          STRING per the pattern already used in the
006200                          other overlay paragraphs.  Also restored the
006300                          dropped ", etc." on the Condo wording.
006400*> 28/02/2026 vbc - 3.3.02 Credit-score denial text was sharing the
006500                          2-digit late-payment counter display field -
006600                          a 3-digit score truncated its high-order
006700                          digit (580 showed as "80").  Given its own
006800                          3-digit display field.  Also now sets
006900                          Mu-Calc-Hardfail-Block for Mu010's benefit
007000                          on each of the three hard stops - the block
007100                          was declared for this back in 3.3.00's prior
007200                          pass but never actually populated.
007300*> 01/03/2026 vbc - 3.3.03 Dti/Ltv/Reserves hard-fail and score-band
007400                          tests were run off Mu020's rounded 4-place
007500                          fields, contrary to the engine's unrounded-
007600                          comparison rule - a case sitting right on a
007700                          threshold could round to the safe side before
007800                          the test ran.  All three now test the new
007900                          Raw fields off Mtgcalc; the printed percentage
008000                          and months-of-reserves figures still come off
008100                          the rounded fields, since that is the number
008200                          the underwriter is meant to read.
008300*>
008400*>*************************************************************************
008500*> Copyright Notice.
008600*> ****************
008700*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
008800*> These files and programs are part of the Applewood Computers Accounting
008900*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009000*> Distributed under the GNU General Public License, version 3 and later,
009100*> for PERSONAL USAGE ONLY, see the file COPYING for details.
009200*>*************************************************************************
009300*>
009400 environment             division.
009500*>================================
009600*>
009700 copy  "envdiv.cob".
009800 input-output            section.
009900*>------------------------------
010000*>
010100 data                    division.
010200*>================================
010300*>
010400 working-storage section.
010500*>------------------------
010600*>
010700 01  ws-data.
010800     03  prog-name           pic x(17)   value "mu030   (3.3.03)".
010900     03  ws-score            pic s9(04)     comp.
011000     03  ws-any-hardfail     pic x(01).
011100     03  ws-pct-display      pic zz9.9.
011200     03  ws-months-display   pic zz9.9.
011300     03  ws-years-display    pic z9.9.
011400     03  ws-dollars-display  pic z,zzz,zz9.
011500     03  ws-cnt-display      pic z9.
011600     03  ws-credit-display   pic zz9.
011700     03  filler              pic x(01).
011800*>
011900 01  ws-print-work           redefines  ws-data.
012000     03  filler              pic x(47).
012100*>
012200 01  ws-scan-work.
012300     03  ws-emp-upper        pic x(15).
012400     03  ws-prop-upper       pic x(15).
012500     03  ws-scan-pos         pic 9(02)   comp.
012600     03  ws-word-hit         pic x(01).
012700     03  filler              pic x(04).
012800*>
012900 77  ws-condition-ix         pic 9(02)   comp.
013000 77  ws-reason-ix            pic 9(02)   comp.
013100*>
013200 linkage section.
013300*>----------------
013400*>
013500 copy  "mtgcalc.cob".
013600 copy  "mtgdec.cob".
013700*>
013800 procedure division  using  MU-Calc-Work-Area  MU-Dec-Record.
013900*>=============================================================
014000*>
014100 aa010-Main.
014200     move     zero    to  ws-score.
014300     move     "N"     to  ws-any-hardfail.
014400     move     zero    to  MU-Dec-Condition-Count  MU-Dec-Reason-Count.
014500     move     spaces  to  MU-Dec-Conditions (1)  MU-Dec-Reasons (1).
014600     perform  ba010-Hard-Fail-Checks    thru  ba010-Exit.
014700     perform  ca010-Score-Credit        thru  ca010-Exit.
014800     perform  ca020-Score-Dti           thru  ca020-Exit.
014900     perform  ca030-Score-Ltv           thru  ca030-Exit.
015000     perform  ca040-Score-Reserves      thru  ca040-Exit.
015100     perform  ca050-Score-Late-Pay      thru  ca050-Exit.
015200     perform  ca060-Score-Bankruptcy    thru  ca060-Exit.
015300     perform  ca070-Score-Foreclosure   thru  ca070-Exit.
015400     perform  ca080-Score-Employment    thru  ca080-Exit.
015500     perform  ca090-Score-Self-Employed thru  ca090-Exit.
015600     perform  ca100-Score-Repairs       thru  ca100-Exit.
015700     perform  ca110-Score-Condo         thru  ca110-Exit.
015800     perform  da010-Clamp-Score         thru  da010-Exit.
015900     perform  ea010-Decide              thru  ea010-Exit.
016000     move     ws-score  to  MU-Dec-Risk-Score.
016100     goback.
016200*>
016300*> Three hard stops - any one of them denies the case outright
016400*> regardless of how the points work out.
016500*>
016600 ba010-Hard-Fail-Checks.
016700     move     "N"  to  MU-Calc-Hf-Credit-Low
016800                       MU-Calc-Hf-Dti-High
016900                       MU-Calc-Hf-Late-Pay.
017000     if       MU-Calc-Credit-Score  <  620
017100              move  "Y"  to  ws-any-hardfail
017200              move  "Y"  to  MU-Calc-Hf-Credit-Low
017300              move  MU-Calc-Credit-Score  to  ws-credit-display
017400              perform  za010-Add-Reason  thru  za010-Exit
017500              string   "Credit score "     delimited by size
017600                       ws-credit-display   delimited by size
017700                       " is below minimum 620."
017800                                            delimited by size
017900                       into  MU-Dec-Reasons (MU-Dec-Reason-Count).
018000     if       MU-Calc-Dti-Raw  >  0.5000
018100              move  "Y"  to  ws-any-hardfail
018200              move  "Y"  to  MU-Calc-Hf-Dti-High
018300              compute  ws-pct-display = MU-Calc-Dti * 100
018400              perform  za010-Add-Reason  thru  za010-Exit
018500              string   "DTI "         delimited by size
018600                       ws-pct-display delimited by size
018700                       "% exceeds 50% maximum."
018800                                      delimited by size
018900                       into  MU-Dec-Reasons (MU-Dec-Reason-Count).
019000     if       MU-Calc-Late-Payments  >  2
019100              move  "Y"  to  ws-any-hardfail
019200              move  "Y"  to  MU-Calc-Hf-Late-Pay
019300              move  MU-Calc-Late-Payments  to  ws-cnt-display
019400              perform  za010-Add-Reason  thru  za010-Exit
019500              string   "Late payments in last 12 months ("
019600                                      delimited by size
019700                       ws-cnt-display delimited by size
019800                       ") exceed maximum of 2."
019900                                      delimited by size
020000                       into  MU-Dec-Reasons (MU-Dec-Reason-Count).
020100 ba010-Exit.
020200     exit.
020300*>
020400 ca010-Score-Credit.
020500     if       MU-Calc-Credit-Score  <  620
020600              add   45  to  ws-score
020700     else
020800     if       MU-Calc-Credit-Score  <  660
020900              add   25  to  ws-score
021000     else
021100     if       MU-Calc-Credit-Score  <  700
021200              add   15  to  ws-score
021300     else
021400     if       MU-Calc-Credit-Score  <  740
021500              add    8  to  ws-score.
021600 ca010-Exit.
021700     exit.
021800*>
021900 ca020-Score-Dti.
022000     if       MU-Calc-Dti-Raw  >  0.5000
022100              add   35  to  ws-score
022200     else
022300     if       MU-Calc-Dti-Raw  >  0.4300
022400              add   20  to  ws-score
022500     else
022600     if       MU-Calc-Dti-Raw  >  0.3600
022700              add   10  to  ws-score.
022800 ca020-Exit.
022900     exit.
023000*>
023100 ca030-Score-Ltv.
023200     if       MU-Calc-Ltv-Raw  >  0.9700
023300              add   25  to  ws-score
023400     else
023500     if       MU-Calc-Ltv-Raw  >  0.9000
023600              add   10  to  ws-score.
023700 ca030-Exit.
023800     exit.
023900*>
024000 ca040-Score-Reserves.
024100     if       MU-Calc-Reserves-Raw  <  2
024200              add   15  to  ws-score
024300              move  MU-Calc-Reserves-Months  to  ws-months-display
024400              perform  za020-Add-Condition  thru  za020-Exit
024500              string  "Increase reserves to at least 2 months of PITI "
024600                                        delimited by size
024700                      "(currently "     delimited by size
024800                      ws-months-display delimited by size
024900                      ")."              delimited by size
025000                      into  MU-Dec-Conditions (MU-Dec-Condition-Count)
025100     else
025200     if       MU-Calc-Reserves-Raw  <  6
025300              add    5  to  ws-score.
025400 ca040-Exit.
025500     exit.
025600*>
025700 ca050-Score-Late-Pay.
025800     if       MU-Calc-Late-Payments  >  zero
025900              add   10  to  ws-score
026000              move  MU-Calc-Late-Payments  to  ws-cnt-display
026100              perform  za020-Add-Condition  thru  za020-Exit
026200              string  "Provide letter of explanation for "
026300                                        delimited by size
026400                      ws-cnt-display    delimited by size
026500                      " late payment(s) in last 12 months."
026600                                        delimited by size
026700                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
026800 ca050-Exit.
026900     exit.
027000*>
027100 ca060-Score-Bankruptcy.
027200     if       MU-Calc-Bankruptcies  >  zero
027300              add   30  to  ws-score
027400              perform  za020-Add-Condition  thru  za020-Exit
027500              string  "Provide bankruptcy documentation and confirm "
027600                                      delimited by size
027700                      "seasoning meets program requirements."
027800                                      delimited by size
027900                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
028000 ca060-Exit.
028100     exit.
028200*>
028300 ca070-Score-Foreclosure.
028400     if       MU-Calc-Foreclosures  >  zero
028500              add   30  to  ws-score
028600              perform  za020-Add-Condition  thru  za020-Exit
028700              string  "Provide foreclosure documentation and confirm "
028800                                      delimited by size
028900                      "seasoning meets program requirements."
029000                                      delimited by size
029100                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
029200 ca070-Exit.
029300     exit.
029400*>
029500 ca080-Score-Employment.
029600     if       MU-Calc-Employment-Years  >  zero
029700       and    MU-Calc-Employment-Years  <  2
029800              add   5  to  ws-score
029900              move  MU-Calc-Employment-Years  to  ws-years-display
030000              perform  za020-Add-Condition  thru  za020-Exit
030100              string  "Employment tenure is "  delimited by size
030200                      ws-years-display          delimited by size
030300                      " years; provide full 2-year employment history "
030400                                                delimited by size
030500                      "and verification."       delimited by size
030600                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
030700 ca080-Exit.
030800     exit.
030900*>
031000 ca090-Score-Self-Employed.
031100     move     MU-Calc-Employment-Type  to  ws-emp-upper.
031200     inspect  ws-emp-upper  converting
031300              "abcdefghijklmnopqrstuvwxyz"
031400              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031500     move     "N"  to  ws-word-hit.
031600     perform  za030-Scan-Self  thru  za030-Exit
031700              varying  ws-scan-pos  from  1  by  1
031800              until    ws-scan-pos  >  12
031900              or       ws-word-hit  =  "Y".
032000     if       ws-word-hit  =  "Y"
032100              add   5  to  ws-score
032200              perform  za020-Add-Condition  thru  za020-Exit
032300              string  "Self-employed: provide 2 years personal/business "
032400                                      delimited by size
032500                      "tax returns and YTD P&L per policy."
032600                                      delimited by size
032700                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
032800 ca090-Exit.
032900     exit.
033000*>
033100 za030-Scan-Self.
033200     if       ws-emp-upper (ws-scan-pos:4) = "SELF"
033300              move  "Y"  to  ws-word-hit.
033400 za030-Exit.
033500     exit.
033600*>
033700 ca100-Score-Repairs.
033800     if       MU-Calc-Required-Repairs  >  zero
033900              add   5  to  ws-score
034000              move  MU-Calc-Required-Repairs  to  ws-dollars-display
034100              perform  za020-Add-Condition  thru  za020-Exit
034200              string  "Property repairs required ($" delimited by size
034300                      ws-dollars-display              delimited by size
034400                      "): complete prior to closing or escrow holdback "
034500                                                       delimited by size
034600                      "per policy."                   delimited by size
034700                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
034800 ca100-Exit.
034900     exit.
035000*>
035100 ca110-Score-Condo.
035200     move     MU-Calc-Property-Type  to  ws-prop-upper.
035300     inspect  ws-prop-upper  converting
035400              "abcdefghijklmnopqrstuvwxyz"
035500              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035600     move     "N"  to  ws-word-hit.
035700     perform  za040-Scan-Condo  thru  za040-Exit
035800              varying  ws-scan-pos  from  1  by  1
035900              until    ws-scan-pos  >  11
036000              or       ws-word-hit  =  "Y".
036100     if       ws-word-hit  =  "Y"
036200              add   3  to  ws-score
036300              perform  za020-Add-Condition  thru  za020-Exit
036400              string  "Condominium: require project approval/review "
036500                                      delimited by size
036600                      "documentation (HOA budget, insurance, "
036700                                      delimited by size
036800                      "questionnaire, etc.)."
036900                                      delimited by size
037000                      into  MU-Dec-Conditions (MU-Dec-Condition-Count).
037100 ca110-Exit.
037200     exit.
037300*>
037400 za040-Scan-Condo.
037500     if       ws-prop-upper (ws-scan-pos:5) = "CONDO"
037600              move  "Y"  to  ws-word-hit.
037700 za040-Exit.
037800     exit.
037900*>
038000 da010-Clamp-Score.
038100     if       ws-score  <  zero
038200              move  zero  to  ws-score.
038300     if       ws-score  >  100
038400              move  100   to  ws-score.
038500 da010-Exit.
038600     exit.
038700*>
038800*> Decision thresholds, evaluated strictly in order - a hard-fail
038900*> always wins, then the score bands, then any leftover condition
039000*> pushes a case that scored under 40 to conditional rather than a
039100*> clean approve.
039200*>
039300 ea010-Decide.
039400     if       ws-any-hardfail  =  "Y"
039500              move  "DENIED"                to  MU-Dec-Final-Decision
039600     else
039700     if       ws-score  >=  75
039800              move  "DENIED"                to  MU-Dec-Final-Decision
039900     else
040000     if       ws-score  >=  40
040100              move  "CONDITIONAL_APPROVAL"   to  MU-Dec-Final-Decision
040200     else
040300     if       MU-Dec-Condition-Count  >  zero
040400              move  "CONDITIONAL_APPROVAL"   to  MU-Dec-Final-Decision
040500     else
040600              move  "APPROVED"               to  MU-Dec-Final-Decision.
040700 ea010-Exit.
040800     exit.
040900*>
041000 za010-Add-Reason.
041100     if       MU-Dec-Reason-Count  <  5
041200              add   1  to  MU-Dec-Reason-Count.
041300 za010-Exit.
041400     exit.
041500*>
041600 za020-Add-Condition.
041700     if       MU-Dec-Condition-Count  <  10
041800              add   1  to  MU-Dec-Condition-Count.
041900 za020-Exit.
042000     exit.

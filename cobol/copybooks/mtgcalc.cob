000100*>*******************************************
000200*>                                          *
000300*>  Working Storage For The Case Metrics    *
000400*>           Work Area                      *
000500*>                                          *
000600*>  Passed Mu010 -> Mu020 -> Mu030 as one   *
000700*>    linkage block per case - NOT a file.  *
000800*>*******************************************
000900*> Size approx 260 bytes - padded 300.
001000*>
001100*> 11/06/88 vbc - Created for the original sequential-file batch run.
001200*> 02/03/97 vbc - Y2K date-window review - CCYY fields already in use, no change.
001300*> 06/01/26 vbc - Rebuilt as part of the GnuCOBOL v3 indexed rewrite.
001400*> 14/01/26 vbc - Added Hardfail sub-block for ca010 pass-back to Mu010.
001500*> 22/01/26 vbc - Large-deposit table widened to occurs 2 (matches
001600*>                the flat layout's two deposit slots).
001700*> 01/03/26 vbc - Added the Raw-Ratios sub-block - Dti/Ltv/Housing/
001800*>                Reserves are now computed unrounded here to 8 places
001900*>                before Mu020 rounds off into the 4-place display
002000*>                field, so Mu030's threshold and hard-fail tests are
002100*>                run against the true quotient, not the rounded one.
002200*>
002300 01  MU-Calc-Work-Area.
002400     03  MU-Calc-Extracted.
002500         05  MU-Calc-Credit-Score      pic 9(03)      comp.
002600         05  MU-Calc-Monthly-Income    pic 9(07)v99   comp-3.
002700         05  MU-Calc-Employment-Years  pic 9(02)v9    comp-3.
002800         05  MU-Calc-Employment-Type   pic x(15).
002900         05  MU-Calc-Monthly-Piti      pic 9(07)v99   comp-3.
003000         05  MU-Calc-Loan-Amount       pic 9(09)v99   comp-3.
003100         05  MU-Calc-Appraised-Value   pic 9(09)v99   comp-3.
003200         05  MU-Calc-Property-Type     pic x(15).
003300         05  MU-Calc-Required-Repairs  pic 9(07)v99   comp-3.
003400         05  MU-Calc-Existing-Debt     pic 9(07)v99   comp-3.
003500         05  MU-Calc-Late-Payments     pic 9(02)      comp.
003600         05  MU-Calc-Bankruptcies      pic 9(01)      comp.
003700         05  MU-Calc-Foreclosures      pic 9(01)      comp.
003800     03  MU-Calc-Ratios.
003900         05  MU-Calc-Dti               pic 9(03)v9999 comp-3.
004000         05  MU-Calc-Dti-Status        pic x(10).
004100         05  MU-Calc-Housing-Ratio     pic 9(03)v9999 comp-3.
004200         05  MU-Calc-Housing-Status    pic x(10).
004300         05  MU-Calc-Ltv               pic 9(03)v9999 comp-3.
004400         05  MU-Calc-Ltv-Status        pic x(10).
004500     03  MU-Calc-Ratios-Alt redefines MU-Calc-Ratios
004600                               pic x(48).   *> dump/trace view
004700*>
004800*> Unrounded quotients - held to 8 decimal places, well past the
004900*> 4-place display fields above, so a value that sits right on a
005000*> threshold (0.50005 and the like) tests on its true side instead
005100*> of whichever side COMPUTE ROUNDED happened to land it on.
005200*>
005300     03  MU-Calc-Raw-Ratios.
005400         05  MU-Calc-Dti-Raw           pic 9(03)v9(08) comp-3.
005500         05  MU-Calc-Housing-Raw       pic 9(03)v9(08) comp-3.
005600         05  MU-Calc-Ltv-Raw           pic 9(03)v9(08) comp-3.
005700     03  MU-Calc-Raw-Ratios-Alt redefines MU-Calc-Raw-Ratios
005800                               pic x(18).   *> dump/trace view
005900     03  MU-Calc-Reserves.
006000         05  MU-Calc-Liquid-Assets     pic 9(09)v99   comp-3.
006100         05  MU-Calc-Reserves-Months   pic 9(05)v99   comp-3.
006200         05  MU-Calc-Reserves-Raw      pic 9(05)v9(08) comp-3.
006300         05  MU-Calc-Reserves-Reqd-Amt pic 9(09)v99   comp-3.
006400         05  MU-Calc-Reserves-Surplus  pic s9(09)v99  comp-3.
006500         05  MU-Calc-Reserves-Status   pic x(12).
006600     03  MU-Calc-Credit-Tier           pic x(15).
006700     03  MU-Calc-Large-Deposit-Block.
006800         05  MU-Calc-Ld-Threshold      pic 9(07)v99   comp-3.
006900         05  MU-Calc-Ld-Count          pic 9(02)      comp.
007000         05  MU-Calc-Ld-Detail   occurs 2.
007100             07  MU-Calc-Ld-Amount     pic 9(07)v99   comp-3.
007200             07  MU-Calc-Ld-Is-Large   pic x(01).      *> Y/N
007300     03  MU-Calc-Hardfail-Block.
007400         05  MU-Calc-Hf-Credit-Low     pic x(01).      *> Y/N
007500         05  MU-Calc-Hf-Dti-High       pic x(01).      *> Y/N
007600         05  MU-Calc-Hf-Late-Pay       pic x(01).      *> Y/N
007700     03  filler                        pic x(12).      *> pad to 300
007800*>
